000010******************************************************************
000020*              TBOPER1 - LAYOUT DE BITACORA DE OPERACIONES       *
000030*              (COPY USADO POR TBARBH01 EN EL FD TBOPER)         *
000040******************************************************************
000050*--> TBOP-REGISTRO  = UNA PATA EJECUTADA (COMPRA O VENTA)         *
000060*--> TBOP-LINEA     = RENGLON LIBRE PARA CONFIRMACIONES FIX Y     *
000070*-->                  BLOQUES DE REPORTE (OPORTUNIDAD / SALTO)    *
000080******************************************************************
000090    01 TBOP-REGISTRO.
000100       02 TBOP-TIME-STAMP            PIC X(26).
000110       02 TBOP-SECURITY-ID           PIC X(20).
000120       02 TBOP-MONEDA                PIC X(03).
000130       02 TBOP-PRECIO                PIC S9(7)V9(2).
000140       02 TBOP-VOLUMEN               PIC S9(9)V9(2).
000150       02 TBOP-PXQ                   PIC S9(13)V9(2).
000160       02 FILLER                     PIC X(17).
000170    01 TBOP-LINEA.
000180       02 TBOP-TEXTO                 PIC X(132).
000190       02 FILLER                     PIC X(05).
