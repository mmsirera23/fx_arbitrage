000010******************************************************************
000020*              TBMDAT1 - LAYOUT DE PROFUNDIDAD DE MERCADO         *
000030*              (COPY USADO POR TBARBH01 EN EL FD TBMDAT)         *
000040******************************************************************
000050*--> UNA FOTO SUSTITUYE COMPLETA LA PUNTA DE UN TITULO, NO ES     *
000060*--> UN DELTA.  NIVEL 01 = MEJOR PUNTA (TOPE DE PILA).            *
000070******************************************************************
000080    01 TBMD-REGISTRO.
000090       02 TBMD-TIME-STAMP            PIC X(26).
000100       02 TBMD-SECURITY-ID           PIC X(20).
000110*--> PUNTAS DE COMPRA (BID), NIVELES 1 AL 5
000120       02 TBMD-PUNTA-COMPRA OCCURS 5 TIMES
000130                             INDEXED BY TBMD-IX-COM.
000140          04 TBMD-PRECIO-COMPRA      PIC S9(7)V9(4).
000150          04 TBMD-CANTIDAD-COMPRA    PIC S9(9)V9(2).
000160*--> PUNTAS DE VENTA (OFFER), NIVELES 1 AL 5
000170       02 TBMD-PUNTA-VENTA  OCCURS 5 TIMES
000180                             INDEXED BY TBMD-IX-VTA.
000190          04 TBMD-PRECIO-VENTA       PIC S9(7)V9(4).
000200          04 TBMD-CANTIDAD-VENTA     PIC S9(9)V9(2).
000210       02 FILLER                     PIC X(14).
