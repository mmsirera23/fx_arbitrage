000010*******************************************************************
000020* FECHA       : 14/11/2023
000030* PROGRAMADOR : JULIO CASTILLO (JCP)
000040* APLICACION  : MESA DE DINERO - TITULOS PUBLICOS
000050* PROGRAMA    : TBARBH01
000060* TIPO        : BATCH
000070* DESCRIPCION : DETECTA Y EJECUTA ARBITRAJE TRIANGULAR ENTRE LAS
000080*             : ESPECIES AL30/AL30D Y GD30/GD30D, TOMANDO LA TASA
000090*             : IMPLICITA PESO/DOLAR DE CADA PUNTA DE MERCADO Y
000100*             : LIQUIDANDO LAS CUATRO PATAS CUANDO LA BRECHA, YA
000110*             : DESCONTADA LA COMISION, RESULTA FAVORABLE
000120* ARCHIVOS    : TBMDAT=E, TBOPER=S
000130* ACCION (ES) : E=ENTRADA, S=SALIDA, R=REPORTE
000140* INSTALADO   : DD/MM/AAAA
000150* BPM/RATIONAL: 241190
000160* NOMBRE      : MOTOR DE ARBITRAJE DE BONOS SOBERANOS
000170* DESCRIPCION : MANTENIMIENTO
000180*******************************************************************
000190 
000200  ID DIVISION.
000210  PROGRAM-ID. TBARBH1.
000220  AUTHOR. ERICK RAMIREZ.
000230  INSTALLATION. MESA DE DINERO - TITULOS PUBLICOS.
000240  DATE-WRITTEN. 10 MARZO 1987.
000250  DATE-COMPILED.
000260  SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO.
000270 
000280*******************************************************************
000290*            B I T A C O R A   D E   C A M B I O S
000300*******************************************************************
000310* 10/03/1987 ERM TCK-0112  VERSION INICIAL: MONITOREO DE BRECHA   TCK-0112
000320*            ENTRE AL30 Y GD30 EN EL MERCADO LOCAL.
000330* 02/11/1988 JCP TCK-0139  SE AGREGA CALCULO DE COMISION POR      TCK-0139
000340*            PATA (0.0100%) ANTES DE COMPARAR TASAS.
000350* 18/06/1990 ERM TCK-0178  AJUSTE DE FORMATO DE BITACORA DE       TCK-0178
000360*            ORDENES HACIA EL ENLACE FIX.
000370* 25/02/1992 LFG TCK-0205  SE INCORPORA TABLA DE LIBROS POR       TCK-0205
000380*            TITULO (OCCURS) PARA NO DEPENDER DE UN SOLO PAR.
000390* 14/09/1993 JCP TCK-0233  CORRECCION DE PROFUNDIDAD A 5          TCK-0233
000400*            NIVELES DE PUNTA POR LADO.
000410* 30/04/1995 ERM TCK-0260  SE AGREGA TOPE DE 100 ITERACIONES      TCK-0260
000420*            POR ACTUALIZACION DE MERCADO.
000430* 08/01/1997 LFG TCK-0299  SE AGREGA BLOQUE DE SALDOS Y           TCK-0299
000440*            REPORTE FINAL DE CIERRE DE CORRIDA.
000450* 21/09/1998 MTR TCK-0331  ** AJUSTE Y2K ** FECHAS DE 4           TCK-0331
000460*            DIGITOS EN BITACORA Y EN CLAVE DE LIBRO.
000470* 15/02/1999 MTR TCK-0332  VERIFICACION DE CIERRE DE SIGLO EN     TCK-0332
000480*            ENCABEZADOS DE REPORTE, SIN CAMBIO FUNCIONAL.
000490* 19/07/2001 JCP TCK-0410  SE AGREGA SUPRESION DE RENGLONES       TCK-0410
000500*            DE SALTO REPETIDO EN LA BITACORA.
000510* 05/03/2003 ERM TCK-0455  AJUSTE DE REDONDEO A 6 DECIMALES       TCK-0455
000520*            EN EL CALCULO DE LA TASA IMPLICITA.
000530* 12/10/2005 LFG TCK-0501  MIGRA EL LAYOUT DE PROFUNDIDAD AL      TCK-0501
000540*            COPY TBMDAT1.
000550* 02/06/2008 MTR TCK-0560  SEPARA LA BITACORA DE OPERACIONES      TCK-0560
000560*            AL COPY TBOPER1.
000570* 27/01/2011 JCP TCK-0612  AJUSTE DEL MENSAJE DE SALDO USD        TCK-0612
000580*            NEGATIVO AL CIERRE DE UNA OPERACION.
000590* 09/08/2014 ERM TCK-0689  SE AGREGA LA SECCION DE ECONOMIA       TCK-0689
000600*            DE LA OPERACION (RETORNO PORCENTUAL).
000610* 22/05/2017 LFG TCK-0733  REVISION ANUAL, SIN CAMBIO             TCK-0733
000620*            FUNCIONAL.
000630* 30/03/2020 MTR TCK-0790  SE VALIDA TITULO FALTANTE ANTES DE     TCK-0790
000640*            EVALUAR LA DIRECCION DE ARBITRAJE.
000650* 14/11/2023 JCP TCK-0845  ULTIMA REVISION, AJUSTE DE LA          TCK-0845
000660*            MASCARA DE TOTALES EN ESTADISTICAS.
000670* 11/03/2024 JCP TCK-0901  LA EVALUACION DE DIRECCION ERA         TCK-0901
000680*            DE UN SOLO PAR CONTRA UN TIPO DE CAMBIO FIJO;
000690*            SE REESCRIBE PARA COMPARAR EL PAR QUE COMPRA
000700*            CONTRA EL PAR QUE VENDE (FX IMPLICITO DE CADA
000710*            UNO) Y SE HABILITAN LAS CUATRO PATAS SOBRE
000720*            AMBAS ESPECIES, NO SOLO UNA.
000730* 26/03/2024 LFG TCK-0905  DIMENSIONAMIENTO DE VOLUMEN POR        TCK-0905
000740*            SALDO AHORA CONTEMPLA LIBRO Y SALDO DE LOS DOS
000750*            PARES INVOLUCRADOS (COMPRA Y VENTA), NO SOLO
000760*            UN LADO DE LA OPERACION.
000770* 09/04/2024 ERM TCK-0911  SE AGREGA COMISION A LA HORA DE        TCK-0911
000780*            CONTABILIZAR CADA PATA (ANTES SOLO SE USABA
000790*            PARA EVALUAR LA DIRECCION). ESTADISTICAS SUMA
000800*            ORDENES EJECUTADAS Y GANANCIA EN USD; LA
000810*            BITACORA DE SALTOS IDENTIFICA AMBOS PARES.
000820*******************************************************************
000830 
000840  ENVIRONMENT DIVISION.
000850  INPUT-OUTPUT SECTION.
000860  FILE-CONTROL.
000870*     ARCHIVO DE PROFUNDIDAD DE MERCADO, UNA FOTO POR RENGLON,
000880*     ORDENADO ASCENDENTE POR FECHA-HORA, REEMPLAZA COMPLETA
000890*     LA PUNTA DE LA ESPECIE QUE TRAE.
000900      SELECT TBMDAT ASSIGN TO TBMDAT
000910             ORGANIZATION  IS LINE SEQUENTIAL
000920             FILE STATUS   IS FS-TBMDAT
000930                              FSE-TBMDAT.
000940 
000950*     BITACORA DE PATAS EJECUTADAS Y CONFIRMACIONES DE ORDEN.
000960      SELECT TBOPER ASSIGN TO TBOPER
000970             ORGANIZATION  IS LINE SEQUENTIAL
000980             FILE STATUS   IS FS-TBOPER
000990                              FSE-TBOPER.
001000 
001010  DATA DIVISION.
001020  FILE SECTION.
001030*******************************************************************
001040*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
001050*******************************************************************
001060*   FOTO DE PROFUNDIDAD DE MERCADO (ENTRADA)
001070  FD TBMDAT.
001080     COPY TBMDAT1.
001090*   BITACORA DE PATAS Y CONFIRMACIONES (SALIDA)
001100  FD TBOPER.
001110     COPY TBOPER1.
001120 
001130  WORKING-STORAGE SECTION.
001140*******************************************************************
001150*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
001160*******************************************************************
001170  01 WKS-FS-STATUS.
001180     02 WKS-STATUS.
001190*      FOTO DE PROFUNDIDAD DE MERCADO
001200        04 FS-TBMDAT              PIC 9(02) VALUE ZEROES.
001210        04 FSE-TBMDAT.
001220           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001230           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001240           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001250*      BITACORA DE OPERACIONES
001260        04 FS-TBOPER              PIC 9(02) VALUE ZEROES.
001270        04 FSE-TBOPER.
001280           08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001290           08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001300           08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001310*      VARIABLES RUTINA DE FSE
001320        04 PROGRAMA               PIC X(08) VALUE SPACES.
001330        04 ARCHIVO                PIC X(08) VALUE SPACES.
001340        04 ACCION                 PIC X(10) VALUE SPACES.
001350        04 LLAVE                  PIC X(32) VALUE SPACES.
001360 
001370*******************************************************************
001380*              CONSTANTES DE LA CORRIDA (NIVEL 77)
001390*******************************************************************
001400  77 WKS-MAX-ITERACIONES          PIC 9(03)      COMP VALUE 100.
001410  77 WKS-TASA-COMISION            PIC S9V9(6)         VALUE 0.000100.
001420  77 WKS-SALDO-ARS-CONFIG         PIC S9(13)V9(02)    VALUE 500000000.00.
001430 
001440*******************************************************************
001450*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
001460*******************************************************************
001470  01 WKS-VARIABLES-TRABAJO.
001480     02 WKS-CONTADOR-LEIDOS       PIC 9(07)      COMP VALUE ZERO.
001490     02 WKS-ITER-ARBITRAJE        PIC 9(03)      COMP VALUE ZERO.
001500     02 WKS-I                     PIC 9(02)      COMP VALUE ZERO.
001510     02 WKS-J                     PIC 9(02)      COMP VALUE ZERO.
001520     02 WKS-MASCARA               PIC Z,ZZZ,ZZ9       VALUE ZEROES.
001530     02 WKS-MASCARA-GDE           PIC Z(8)9           VALUE ZEROES.
001540     02 WKS-MASCARA-IMP           PIC -Z(12)9.99      VALUE ZEROES.
001550     02 WKS-MASCARA-PCT           PIC ZZZ9.9999       VALUE ZEROES.
001560     02 WKS-FLAGS.
001570        04 WKS-FIN-TBMDAT         PIC 9(01) VALUE ZEROES.
001580           88 FIN-TBMDAT                   VALUE 1.
001590        04 WKS-HAY-ARBITRAJE      PIC 9(01) VALUE ZEROES.
001600           88 HAY-ARBITRAJE                VALUE 1.
001610        04 WKS-ERROR-APERTURA     PIC 9(01) VALUE ZEROES.
001620           88 ERROR-APERTURA               VALUE 1.
001630 
001640**--> DESGLOSE DEL SELLO DE TIEMPO DE LA FOTO (AAAA-MM-DD HH:MM:SS)
001650  01 WKS-TIMESTAMP-AUX            PIC X(26) VALUE SPACES.
001660  01 WKS-TIMESTAMP-R REDEFINES WKS-TIMESTAMP-AUX.
001670     02 WKS-TS-FECHA              PIC X(10).
001680     02 WKS-TS-SEP                PIC X(01).
001690     02 WKS-TS-HORA                PIC X(15).
001700 
001710**--> DESGLOSE DE LA CLAVE DE ESPECIE: RAIZ (AL30/GD30) Y MARCA
001720**--> DE MONEDA (D = DOLAR, - = PESO).
001730  01 WKS-SECURITY-ID              PIC X(20) VALUE SPACES.
001740  01 WKS-SECURITY-R REDEFINES WKS-SECURITY-ID.
001750     02 WKS-SEC-RAIZ               PIC X(04).
001760     02 WKS-SEC-MARCA-USD          PIC X(01).
001770        88 MARCA-MONEDA-VALIDA              VALUE "D" "-".
001780     02 FILLER                     PIC X(15).
001790 
001800**--> FIRMA (PAR COMPRA, PAR VENTA, % DE GANANCIA) DEL ULTIMO SALTO
001810**--> REGISTRADO, PARA SUPRIMIR RENGLONES REPETIDOS EN LA BITACORA.
001820  01 WKS-ULTIMO-SALTO.
001830     02 WKS-US-PAR-COMPRA          PIC X(04) VALUE SPACES.
001840     02 WKS-US-PAR-VENTA           PIC X(04) VALUE SPACES.
001850     02 WKS-US-PORCENTAJE          PIC S9(04)V9(06) VALUE ZERO.
001860     02 FILLER                     PIC X(08).
001870 
001880*******************************************************************
001890*              TABLA DE LIBROS EN MEMORIA (UNO POR ESPECIE)
001900*******************************************************************
001910  01 WKS-TABLA-LIBROS.
001920     02 WKS-LIBRO OCCURS 10 TIMES INDEXED BY WKS-IX-LIB.
001930        04 LIB-SECURITY-ID        PIC X(20) VALUE SPACES.
001940        04 LIB-SECURITY-R REDEFINES LIB-SECURITY-ID.
001950           06 LIB-SEC-RAIZ         PIC X(04).
001960           06 LIB-SEC-MARCA-USD    PIC X(01).
001970           06 FILLER               PIC X(15).
001980        04 LIB-EN-USO             PIC 9(01) VALUE ZERO.
001990           88 LIB-ACTIVO                   VALUE 1.
002000        04 LIB-PUNTA-COMPRA OCCURS 5 TIMES INDEXED BY LIB-IX-COM.
002010           06 LIB-PRECIO-COMPRA    PIC S9(7)V9(4) VALUE ZERO.
002020           06 LIB-CANTIDAD-COMPRA  PIC S9(9)V9(2) VALUE ZERO.
002030        04 LIB-PUNTA-VENTA  OCCURS 5 TIMES INDEXED BY LIB-IX-VTA.
002040           06 LIB-PRECIO-VENTA     PIC S9(7)V9(4) VALUE ZERO.
002050           06 LIB-CANTIDAD-VENTA   PIC S9(9)V9(2) VALUE ZERO.
002060        04 LIB-ULTIMA-ACTUALIZA   PIC X(26) VALUE SPACES.
002070        04 FILLER                 PIC X(10).
002080     02 WKS-LIBROS-CARGADOS       PIC 9(02) COMP VALUE ZERO.
002090 
002100*******************************************************************
002110*              SALDOS DE CAJA ARS / USD DE LA CORRIDA
002120*******************************************************************
002130  01 WKS-SALDOS.
002140     02 WKS-SALDO-ARS             PIC S9(13)V9(02) VALUE ZERO.
002150     02 WKS-SALDO-USD             PIC S9(13)V9(02) VALUE ZERO.
002160     02 WKS-SALDO-ARS-INICIAL     PIC S9(13)V9(02) VALUE ZERO.
002170     02 WKS-SALDO-ARS-ANTES       PIC S9(13)V9(02) VALUE ZERO.
002180     02 WKS-SALDO-USD-ANTES       PIC S9(13)V9(02) VALUE ZERO.
002190     02 FILLER                    PIC X(06).
002200 
002210*******************************************************************
002220*              ACUMULADORES DE ESTADISTICAS DE LA CORRIDA
002230*******************************************************************
002240  01 WKS-ESTADISTICAS.
002250     02 WKS-EST-OPERACIONES       PIC 9(07) COMP VALUE ZERO.
002260     02 WKS-EST-ORDENES           PIC 9(07) COMP VALUE ZERO.
002270     02 WKS-EST-SALTOS            PIC 9(07) COMP VALUE ZERO.
002280     02 WKS-EST-GANANCIA-ARS      PIC S9(13)V9(02) VALUE ZERO.
002290     02 WKS-EST-GANANCIA-USD      PIC S9(13)V9(02) VALUE ZERO.
002300     02 FILLER                    PIC X(04).
002310 
002320*******************************************************************
002330*          CAMPOS DE BUSQUEDA DE MEJOR PUNTA Y LOCALIZACION
002340*******************************************************************
002350  01 WKS-BUSQUEDA.
002360     02 WKS-BUS-IX-LIBRO          PIC 9(02) COMP VALUE ZERO.
002370     02 WKS-BUS-MEJOR-PRECIO      PIC S9(07)V9(04) VALUE ZERO.
002380     02 WKS-BUS-MEJOR-CANTIDAD    PIC S9(09)V9(02) VALUE ZERO.
002390     02 WKS-BUS-MEJOR-NIVEL       PIC 9(02) COMP VALUE ZERO.
002400     02 WKS-BUS-ENCONTRADO        PIC 9(01) VALUE ZERO.
002410        88 BUS-ENCONTRADO                  VALUE 1.
002420     02 WKS-BUS-RAIZ-BUSCADA      PIC X(04) VALUE SPACES.
002430     02 WKS-BUS-MARCA-BUSCADA     PIC X(01) VALUE SPACE.
002440     02 WKS-BUS-IX-RESULTADO      PIC 9(02) COMP VALUE ZERO.
002450     02 FILLER                    PIC X(06).
002460 
002470*******************************************************************
002480*          DATOS DE LA OPORTUNIDAD EVALUADA / LA MEJOR HALLADA
002490*******************************************************************
002500  01 WKS-OPORTUNIDAD.
002510     02 WKS-OP-MEJOR-RETORNO      PIC S9(04)V9(06) VALUE ZERO.
002520     02 FILLER                    PIC X(16).
002530 
002540*******************************************************************
002550*  PRECIOS DE LAS CUATRO PUNTAS DE LA DIRECCION EN EVALUACION:
002560*  PAR-COMPRA (PESO OFERTA / DOLAR DEMANDA) Y PAR-VENTA (PESO
002570*  DEMANDA / DOLAR OFERTA), AJUSTADOS POR COMISION.
002580*******************************************************************
002590  01 WKS-PRECIOS-AJUSTADOS.
002600     02 WKS-PA-PAR-COMPRA          PIC X(04) VALUE SPACES.
002610     02 WKS-PA-PAR-VENTA           PIC X(04) VALUE SPACES.
002620     02 WKS-PA-PESO-COMPRA-ORIG    PIC S9(07)V9(04) VALUE ZERO.
002630     02 WKS-PA-PESO-COMPRA-CANT    PIC S9(09)V9(02) VALUE ZERO.
002640     02 WKS-PA-DOLAR-COMPRA-ORIG   PIC S9(07)V9(04) VALUE ZERO.
002650     02 WKS-PA-DOLAR-COMPRA-CANT   PIC S9(09)V9(02) VALUE ZERO.
002660     02 WKS-PA-PESO-VENTA-ORIG     PIC S9(07)V9(04) VALUE ZERO.
002670     02 WKS-PA-PESO-VENTA-CANT     PIC S9(09)V9(02) VALUE ZERO.
002680     02 WKS-PA-DOLAR-VENTA-ORIG    PIC S9(07)V9(04) VALUE ZERO.
002690     02 WKS-PA-DOLAR-VENTA-CANT    PIC S9(09)V9(02) VALUE ZERO.
002700     02 WKS-PA-PESO-COMPRA-AJUST   PIC S9(07)V9(06) VALUE ZERO.
002710     02 WKS-PA-DOLAR-COMPRA-AJUST  PIC S9(07)V9(06) VALUE ZERO.
002720     02 WKS-PA-PESO-VENTA-AJUST    PIC S9(07)V9(06) VALUE ZERO.
002730     02 WKS-PA-DOLAR-VENTA-AJUST   PIC S9(07)V9(06) VALUE ZERO.
002740     02 WKS-PA-FX-COMPRA           PIC S9(04)V9(06) VALUE ZERO.
002750     02 WKS-PA-FX-VENTA            PIC S9(04)V9(06) VALUE ZERO.
002760     02 WKS-PA-PORCENTAJE          PIC S9(04)V9(06) VALUE ZERO.
002770     02 FILLER                     PIC X(06).
002780 
002790**--> MISMA FORMA QUE WKS-PRECIOS-AJUSTADOS, PERO CONGELADA EN EL
002800**--> MOMENTO EN QUE UNA DIRECCION SUPERA A LA MEJOR HASTA ENTONCES.
002810  01 WKS-PRECIOS-MEJORES.
002820     02 WKS-PM-PAR-COMPRA          PIC X(04) VALUE SPACES.
002830     02 WKS-PM-PAR-VENTA           PIC X(04) VALUE SPACES.
002840     02 WKS-PM-PESO-COMPRA-ORIG    PIC S9(07)V9(04) VALUE ZERO.
002850     02 WKS-PM-PESO-COMPRA-CANT    PIC S9(09)V9(02) VALUE ZERO.
002860     02 WKS-PM-DOLAR-COMPRA-ORIG   PIC S9(07)V9(04) VALUE ZERO.
002870     02 WKS-PM-DOLAR-COMPRA-CANT   PIC S9(09)V9(02) VALUE ZERO.
002880     02 WKS-PM-PESO-VENTA-ORIG     PIC S9(07)V9(04) VALUE ZERO.
002890     02 WKS-PM-PESO-VENTA-CANT     PIC S9(09)V9(02) VALUE ZERO.
002900     02 WKS-PM-DOLAR-VENTA-ORIG    PIC S9(07)V9(04) VALUE ZERO.
002910     02 WKS-PM-DOLAR-VENTA-CANT    PIC S9(09)V9(02) VALUE ZERO.
002920     02 WKS-PM-PESO-COMPRA-AJUST   PIC S9(07)V9(06) VALUE ZERO.
002930     02 WKS-PM-DOLAR-COMPRA-AJUST  PIC S9(07)V9(06) VALUE ZERO.
002940     02 WKS-PM-PESO-VENTA-AJUST    PIC S9(07)V9(06) VALUE ZERO.
002950     02 WKS-PM-DOLAR-VENTA-AJUST   PIC S9(07)V9(06) VALUE ZERO.
002960     02 WKS-PM-FX-COMPRA           PIC S9(04)V9(06) VALUE ZERO.
002970     02 WKS-PM-FX-VENTA            PIC S9(04)V9(06) VALUE ZERO.
002980     02 FILLER                     PIC X(06).
002990 
003000*******************************************************************
003010*          CALCULO DE VOLUMEN NEGOCIABLE (LIBRO Y SALDO)
003020*******************************************************************
003030  01 WKS-VOLUMEN.
003040     02 WKS-VOL-BUY-BOOK-LIMIT      PIC S9(09)V9(02) VALUE ZERO.
003050     02 WKS-VOL-SELL-LIMIT          PIC S9(09)V9(02) VALUE ZERO.
003060     02 WKS-VOL-MAX-LIBRO           PIC S9(09)V9(02) VALUE ZERO.
003070     02 WKS-VOL-MAX-LIBRO-ENT       PIC S9(09) COMP   VALUE ZERO.
003080     02 WKS-VOL-PESO-COSTO-NOM      PIC S9(07)V9(06) VALUE ZERO.
003090     02 WKS-VOL-LIM-COMPRA          PIC S9(09)V9(02) VALUE ZERO.
003100     02 WKS-VOL-DLR-PROD-NOM        PIC S9(07)V9(06) VALUE ZERO.
003110     02 WKS-VOL-DLR-COSTO-NOM       PIC S9(07)V9(06) VALUE ZERO.
003120     02 WKS-VOL-USD-POST-PASO2      PIC S9(13)V9(02) VALUE ZERO.
003130     02 WKS-VOL-LIM-USD             PIC S9(09)V9(02) VALUE ZERO.
003140     02 FILLER                      PIC X(06).
003150 
003160*******************************************************************
003170*          ECONOMIA DE LA OPERACION A EJECUTAR
003180*******************************************************************
003190  01 WKS-ECONOMIA.
003200     02 WKS-EC-NOMINALES          PIC S9(09)V9(02) VALUE ZERO.
003210     02 WKS-EC-NOMINALES-ENT      PIC S9(09) COMP   VALUE ZERO.
003220     02 WKS-EC-COSTO-PESOS        PIC S9(13)V9(02) VALUE ZERO.
003230     02 WKS-EC-INGRESO-DOLAR      PIC S9(13)V9(02) VALUE ZERO.
003240     02 WKS-EC-COSTO-DOLAR        PIC S9(13)V9(02) VALUE ZERO.
003250     02 WKS-EC-INGRESO-PESOS      PIC S9(13)V9(02) VALUE ZERO.
003260     02 WKS-EC-RETORNO-ARS        PIC S9(13)V9(02) VALUE ZERO.
003270     02 WKS-EC-RETORNO-PCT        PIC S9(04)V9(06) VALUE ZERO.
003280     02 WKS-EC-VOLUMEN-FX         PIC S9(09)V9(02) VALUE ZERO.
003290     02 WKS-EC-DELTA-ARS          PIC S9(13)V9(02) VALUE ZERO.
003300     02 WKS-EC-DELTA-USD          PIC S9(13)V9(02) VALUE ZERO.
003310     02 FILLER                    PIC X(06).
003320 
003330*******************************************************************
003340*          DATOS DE LA PATA QUE SE ESTA CONTABILIZANDO
003350*******************************************************************
003360  01 WKS-PATA.
003370     02 WKS-PATA-SENTIDO          PIC X(01) VALUE SPACE.
003380        88 PATA-ES-COMPRA                  VALUE "C".
003390        88 PATA-ES-VENTA                   VALUE "V".
003400     02 WKS-PATA-RAIZ-OPER        PIC X(06) VALUE SPACES.
003410     02 WKS-PATA-SECURITY-ID      PIC X(20) VALUE SPACES.
003420     02 WKS-PATA-MONEDA           PIC X(03) VALUE SPACES.
003430     02 WKS-PATA-MONEDA-TALLY     PIC 9(02) COMP VALUE ZERO.
003440     02 WKS-PATA-PRECIO           PIC S9(07)V9(04) VALUE ZERO.
003450     02 WKS-PATA-ULT-PRECIO       PIC S9(07)V9(04) VALUE ZERO.
003460     02 WKS-PATA-VOLUMEN          PIC S9(09)V9(02) VALUE ZERO.
003470     02 WKS-PATA-PXQ              PIC S9(13)V9(02) VALUE ZERO.
003480     02 WKS-PATA-COMISION         PIC S9(13)V9(02) VALUE ZERO.
003490     02 FILLER                    PIC X(08).
003500 
003510*******************************************************************
003520  PROCEDURE DIVISION.
003530*******************************************************************
003540*              S E C C I O N    P R I N C I P A L
003550*******************************************************************
003560  100-PRINCIPAL SECTION.
003570      PERFORM 200-ABRIR-ARCHIVOS THRU 200-ABRIR-ARCHIVOS-E
003580      IF ERROR-APERTURA
003590         STOP RUN
003600      END-IF
003610      PERFORM 250-INICIALIZA    THRU 250-INICIALIZA-E
003620      PERFORM 300-LEE-SIGUIENTE-SNAPSHOT
003630              THRU 300-LEE-SIGUIENTE-SNAPSHOT-E
003640      PERFORM 350-PROCESA-SNAPSHOT THRU 350-PROCESA-SNAPSHOT-E
003650              UNTIL FIN-TBMDAT
003660      PERFORM 1200-ESTADISTICAS THRU 1200-ESTADISTICAS-E
003670      PERFORM 400-CERRAR-ARCHIVOS THRU 400-CERRAR-ARCHIVOS-E
003680      STOP RUN.
003690  100-PRINCIPAL-E. EXIT.
003700 
003710  200-ABRIR-ARCHIVOS SECTION.                                     TCK-0112
003720      MOVE "TBARBH1"  TO   PROGRAMA
003730      OPEN INPUT  TBMDAT
003740           OUTPUT TBOPER
003750      IF FS-TBMDAT NOT EQUAL 0
003760         MOVE "OPEN"     TO    ACCION
003770         MOVE SPACES     TO    LLAVE
003780         MOVE "TBMDAT"   TO    ARCHIVO
003790         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003800                               FS-TBMDAT, FSE-TBMDAT
003810         DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TBMDAT <<<"
003820                 UPON CONSOLE
003830         MOVE 1 TO WKS-ERROR-APERTURA
003840         GO TO 200-ABRIR-ARCHIVOS-E
003850      END-IF
003860      IF FS-TBOPER NOT EQUAL 0
003870         MOVE "OPEN"     TO    ACCION
003880         MOVE SPACES     TO    LLAVE
003890         MOVE "TBOPER"   TO    ARCHIVO
003900         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003910                               FS-TBOPER, FSE-TBOPER
003920         DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TBOPER <<<"
003930                 UPON CONSOLE
003940         MOVE 1 TO WKS-ERROR-APERTURA
003950         GO TO 200-ABRIR-ARCHIVOS-E
003960      END-IF.
003970  200-ABRIR-ARCHIVOS-E. EXIT.
003980 
003990  250-INICIALIZA SECTION.                                         TCK-0260
004000      MOVE WKS-SALDO-ARS-CONFIG TO WKS-SALDO-ARS
004010      MOVE WKS-SALDO-ARS-CONFIG TO WKS-SALDO-ARS-INICIAL
004020      MOVE ZERO  TO WKS-SALDO-USD
004030      MOVE ZERO  TO WKS-EST-OPERACIONES
004040      MOVE ZERO  TO WKS-EST-ORDENES
004050      MOVE ZERO  TO WKS-EST-SALTOS
004060      MOVE ZERO  TO WKS-EST-GANANCIA-ARS
004070      MOVE ZERO  TO WKS-EST-GANANCIA-USD
004080      MOVE ZERO  TO WKS-LIBROS-CARGADOS
004090      MOVE SPACES TO WKS-US-PAR-COMPRA
004100      MOVE SPACES TO WKS-US-PAR-VENTA
004110      MOVE ZERO   TO WKS-US-PORCENTAJE.
004120  250-INICIALIZA-E. EXIT.
004130 
004140*******************************************************************
004150*              L E C T U R A   D E L   A R C H I V O
004160*******************************************************************
004170  300-LEE-SIGUIENTE-SNAPSHOT SECTION.
004180      READ TBMDAT NEXT RECORD
004190        AT END
004200           MOVE 1 TO WKS-FIN-TBMDAT
004210      END-READ.
004220  300-LEE-SIGUIENTE-SNAPSHOT-E. EXIT.
004230 
004240  350-PROCESA-SNAPSHOT SECTION.
004250      ADD 1 TO WKS-CONTADOR-LEIDOS
004260      MOVE TBMD-TIME-STAMP   TO WKS-TIMESTAMP-AUX
004270      MOVE TBMD-SECURITY-ID  TO WKS-SECURITY-ID
004280      PERFORM 550-LOCALIZA-LIBRO THRU 550-LOCALIZA-LIBRO-E
004290      PERFORM 500-ACTUALIZA-LIBRO THRU 500-ACTUALIZA-LIBRO-E
004300      MOVE ZERO TO WKS-ITER-ARBITRAJE
004310      MOVE 1    TO WKS-HAY-ARBITRAJE
004320      PERFORM 800-BUSCA-ARBITRAJE THRU 800-BUSCA-ARBITRAJE-E
004330              UNTIL NOT HAY-ARBITRAJE
004340                 OR WKS-ITER-ARBITRAJE > WKS-MAX-ITERACIONES
004350      IF WKS-ITER-ARBITRAJE > WKS-MAX-ITERACIONES
004360         DISPLAY "*** ATENCION: SE ALCANZO EL TOPE DE "
004370                 WKS-MAX-ITERACIONES
004380                 " ITERACIONES DE ARBITRAJE ***"
004390      END-IF
004400      PERFORM 300-LEE-SIGUIENTE-SNAPSHOT
004410              THRU 300-LEE-SIGUIENTE-SNAPSHOT-E.
004420  350-PROCESA-SNAPSHOT-E. EXIT.
004430 
004440*******************************************************************
004450*          M A N T E N I M I E N T O   D E L   L I B R O
004460*******************************************************************
004470  500-ACTUALIZA-LIBRO SECTION.                                    TCK-0205
004480      PERFORM 510-ACTUALIZA-NIVEL THRU 510-ACTUALIZA-NIVEL-E
004490              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
004500      MOVE TBMD-TIME-STAMP TO LIB-ULTIMA-ACTUALIZA (WKS-IX-LIB).
004510  500-ACTUALIZA-LIBRO-E. EXIT.
004520 
004530  510-ACTUALIZA-NIVEL SECTION.
004540      IF TBMD-PRECIO-COMPRA (WKS-I) > 0
004550         MOVE TBMD-PRECIO-COMPRA (WKS-I)
004560                          TO LIB-PRECIO-COMPRA (WKS-IX-LIB, WKS-I)
004570         MOVE TBMD-CANTIDAD-COMPRA (WKS-I)
004580                          TO LIB-CANTIDAD-COMPRA (WKS-IX-LIB, WKS-I)
004590      ELSE
004600         MOVE ZERO TO LIB-PRECIO-COMPRA (WKS-IX-LIB, WKS-I)
004610         MOVE ZERO TO LIB-CANTIDAD-COMPRA (WKS-IX-LIB, WKS-I)
004620      END-IF
004630      IF TBMD-PRECIO-VENTA (WKS-I) > 0
004640         MOVE TBMD-PRECIO-VENTA (WKS-I)
004650                          TO LIB-PRECIO-VENTA (WKS-IX-LIB, WKS-I)
004660         MOVE TBMD-CANTIDAD-VENTA (WKS-I)
004670                          TO LIB-CANTIDAD-VENTA (WKS-IX-LIB, WKS-I)
004680      ELSE
004690         MOVE ZERO TO LIB-PRECIO-VENTA (WKS-IX-LIB, WKS-I)
004700         MOVE ZERO TO LIB-CANTIDAD-VENTA (WKS-IX-LIB, WKS-I)
004710      END-IF.
004720  510-ACTUALIZA-NIVEL-E. EXIT.
004730 
004740  550-LOCALIZA-LIBRO SECTION.
004750      SET WKS-IX-LIB TO 1
004760      SEARCH WKS-LIBRO
004770         AT END
004780            PERFORM 560-CREA-LIBRO THRU 560-CREA-LIBRO-E
004790         WHEN LIB-SECURITY-ID (WKS-IX-LIB) = WKS-SECURITY-ID
004800            CONTINUE
004810      END-SEARCH.
004820  550-LOCALIZA-LIBRO-E. EXIT.
004830 
004840  560-CREA-LIBRO SECTION.
004850      IF NOT MARCA-MONEDA-VALIDA
004860         DISPLAY "*** ATENCION: CLAVE DE ESPECIE CON MARCA DE "
004870                 "MONEDA NO RECONOCIDA: " WKS-SECURITY-ID
004880      END-IF
004890      ADD 1 TO WKS-LIBROS-CARGADOS
004900      SET WKS-IX-LIB TO WKS-LIBROS-CARGADOS
004910      MOVE WKS-SECURITY-ID TO LIB-SECURITY-ID (WKS-IX-LIB)
004920      MOVE 1                TO LIB-EN-USO (WKS-IX-LIB).
004930  560-CREA-LIBRO-E. EXIT.
004940 
004950**--> MEJOR POSTURA DE COMPRA (BID): LA DE MAYOR PRECIO, NO VACIA.
004960  600-MEJOR-POSTURA-COMPRA SECTION.
004970      MOVE ZERO TO WKS-BUS-MEJOR-PRECIO
004980      MOVE ZERO TO WKS-BUS-MEJOR-CANTIDAD
004990      MOVE ZERO TO WKS-BUS-MEJOR-NIVEL
005000      MOVE ZERO TO WKS-BUS-ENCONTRADO
005010      PERFORM 610-EVALUA-NIVEL-COMPRA THRU 610-EVALUA-NIVEL-COMPRA-E
005020              VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5.
005030  600-MEJOR-POSTURA-COMPRA-E. EXIT.
005040 
005050  610-EVALUA-NIVEL-COMPRA SECTION.
005060      IF LIB-PRECIO-COMPRA (WKS-BUS-IX-LIBRO, WKS-J) > 0
005070         IF LIB-PRECIO-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005080                                         > WKS-BUS-MEJOR-PRECIO
005090            MOVE LIB-PRECIO-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005100                                      TO WKS-BUS-MEJOR-PRECIO
005110            MOVE LIB-CANTIDAD-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005120                                      TO WKS-BUS-MEJOR-CANTIDAD
005130            MOVE WKS-J                TO WKS-BUS-MEJOR-NIVEL
005140            MOVE 1                    TO WKS-BUS-ENCONTRADO
005150         END-IF
005160      END-IF.
005170  610-EVALUA-NIVEL-COMPRA-E. EXIT.
005180 
005190**--> MEJOR POSTURA DE VENTA (OFFER): LA DE MENOR PRECIO, NO VACIA.
005200  650-MEJOR-POSTURA-VENTA SECTION.
005210      MOVE ZERO TO WKS-BUS-MEJOR-PRECIO
005220      MOVE ZERO TO WKS-BUS-MEJOR-CANTIDAD
005230      MOVE ZERO TO WKS-BUS-MEJOR-NIVEL
005240      MOVE ZERO TO WKS-BUS-ENCONTRADO
005250      PERFORM 660-EVALUA-NIVEL-VENTA THRU 660-EVALUA-NIVEL-VENTA-E
005260              VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5.
005270  650-MEJOR-POSTURA-VENTA-E. EXIT.
005280 
005290  660-EVALUA-NIVEL-VENTA SECTION.
005300      IF LIB-PRECIO-VENTA (WKS-BUS-IX-LIBRO, WKS-J) > 0
005310         IF WKS-BUS-ENCONTRADO = ZERO
005320            OR LIB-PRECIO-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005330                                         < WKS-BUS-MEJOR-PRECIO
005340            MOVE LIB-PRECIO-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005350                                      TO WKS-BUS-MEJOR-PRECIO
005360            MOVE LIB-CANTIDAD-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005370                                      TO WKS-BUS-MEJOR-CANTIDAD
005380            MOVE WKS-J                TO WKS-BUS-MEJOR-NIVEL
005390            MOVE 1                    TO WKS-BUS-ENCONTRADO
005400         END-IF
005410      END-IF.
005420  660-EVALUA-NIVEL-VENTA-E. EXIT.
005430 
005440**--> AGOTA EL NIVEL DE LA PUNTA CONTRARIA A LA PATA EJECUTADA:
005450**--> UNA COMPRA CONSUME LA OFERTA (VENTA) Y UNA VENTA CONSUME LA
005460**--> DEMANDA (COMPRA) DEL LIBRO.
005470  700-AGOTA-NIVEL SECTION.
005480      IF PATA-ES-COMPRA
005490         PERFORM 710-AGOTA-NIVEL-VENTA THRU 710-AGOTA-NIVEL-VENTA-E
005500                 VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5
005510      ELSE
005520         PERFORM 720-AGOTA-NIVEL-COMPRA THRU 720-AGOTA-NIVEL-COMPRA-E
005530                 VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5
005540      END-IF.
005550  700-AGOTA-NIVEL-E. EXIT.
005560 
005570  710-AGOTA-NIVEL-VENTA SECTION.
005580      IF LIB-PRECIO-VENTA (WKS-BUS-IX-LIBRO, WKS-J) = WKS-PATA-PRECIO
005590         SUBTRACT WKS-PATA-VOLUMEN
005600               FROM LIB-CANTIDAD-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005610         IF LIB-CANTIDAD-VENTA (WKS-BUS-IX-LIBRO, WKS-J) NOT > ZERO
005620            MOVE ZERO TO LIB-PRECIO-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005630            MOVE ZERO TO LIB-CANTIDAD-VENTA (WKS-BUS-IX-LIBRO, WKS-J)
005640         END-IF
005650      END-IF.
005660  710-AGOTA-NIVEL-VENTA-E. EXIT.
005670 
005680  720-AGOTA-NIVEL-COMPRA SECTION.
005690      IF LIB-PRECIO-COMPRA (WKS-BUS-IX-LIBRO, WKS-J) = WKS-PATA-PRECIO
005700         SUBTRACT WKS-PATA-VOLUMEN
005710               FROM LIB-CANTIDAD-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005720         IF LIB-CANTIDAD-COMPRA (WKS-BUS-IX-LIBRO, WKS-J) NOT > ZERO
005730            MOVE ZERO TO LIB-PRECIO-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005740            MOVE ZERO TO LIB-CANTIDAD-COMPRA (WKS-BUS-IX-LIBRO, WKS-J)
005750         END-IF
005760      END-IF.
005770  720-AGOTA-NIVEL-COMPRA-E. EXIT.
005780 
005790*******************************************************************
005800*          B U S Q U E D A   D E   A R B I T R A J E
005810*******************************************************************
005820  800-BUSCA-ARBITRAJE SECTION.                                    TCK-0410
005830      ADD 1 TO WKS-ITER-ARBITRAJE
005840      MOVE 0 TO WKS-HAY-ARBITRAJE
005850      MOVE ZERO TO WKS-OP-MEJOR-RETORNO
005860      MOVE "AL30" TO WKS-PA-PAR-COMPRA
005870      MOVE "GD30" TO WKS-PA-PAR-VENTA
005880      PERFORM 850-EVALUA-DIRECCION THRU 850-EVALUA-DIRECCION-E
005890      MOVE "GD30" TO WKS-PA-PAR-COMPRA
005900      MOVE "AL30" TO WKS-PA-PAR-VENTA
005910      PERFORM 850-EVALUA-DIRECCION THRU 850-EVALUA-DIRECCION-E
005920      IF HAY-ARBITRAJE
005930         PERFORM 900-CALCULA-VOLUMEN-LIBRO
005940                 THRU 900-CALCULA-VOLUMEN-LIBRO-E
005950         MOVE ZERO TO WKS-EC-NOMINALES-ENT
005960         IF WKS-VOL-MAX-LIBRO-ENT > ZERO
005970            PERFORM 920-CALCULA-VOLUMEN-SALDO
005980                    THRU 920-CALCULA-VOLUMEN-SALDO-E
005990         END-IF
006000         IF WKS-EC-NOMINALES-ENT > ZERO
006010            PERFORM 1000-EJECUTA-ARBITRAJE
006020                    THRU 1000-EJECUTA-ARBITRAJE-E
006030         ELSE
006040            PERFORM 1150-REGISTRA-SALTO
006050                    THRU 1150-REGISTRA-SALTO-E
006060            MOVE 0 TO WKS-HAY-ARBITRAJE
006070         END-IF
006080      ELSE
006090         PERFORM 1160-REINICIA-SALTO THRU 1160-REINICIA-SALTO-E
006100      END-IF.
006110  800-BUSCA-ARBITRAJE-E. EXIT.
006120 
006130**--> EVALUA UNA DIRECCION (WKS-PA-PAR-COMPRA COMPRA SU PUNTA DE
006140**--> PESOS Y VENDE SU PUNTA DE DOLARES; WKS-PA-PAR-VENTA HACE LO
006150**--> CONTRARIO), CALCULA LOS PRECIOS AJUSTADOS POR COMISION Y EL
006160**--> FX IMPLICITO DE CADA PUNTA DEL TRIANGULO, Y SE QUEDA CON LA
006170**--> DIRECCION DE MAYOR PORCENTAJE DE GANANCIA HALLADA HASTA AHORA.
006180  850-EVALUA-DIRECCION SECTION.                                   TCK-0901
006190      MOVE WKS-PA-PAR-COMPRA TO WKS-BUS-RAIZ-BUSCADA
006200      MOVE "-"               TO WKS-BUS-MARCA-BUSCADA
006210      PERFORM 870-BUSCA-LIBRO THRU 870-BUSCA-LIBRO-E
006220      IF NOT BUS-ENCONTRADO
006230         GO TO 850-EVALUA-DIRECCION-E
006240      END-IF
006250      MOVE WKS-BUS-IX-RESULTADO TO WKS-BUS-IX-LIBRO
006260**--> PAR-COMPRA EN PESOS: SE COMPRA, TOMA LA MEJOR OFERTA (VENTA)
006270      PERFORM 650-MEJOR-POSTURA-VENTA THRU 650-MEJOR-POSTURA-VENTA-E
006280      IF NOT BUS-ENCONTRADO
006290         GO TO 850-EVALUA-DIRECCION-E
006300      END-IF
006310      MOVE WKS-BUS-MEJOR-PRECIO    TO WKS-PA-PESO-COMPRA-ORIG
006320      MOVE WKS-BUS-MEJOR-CANTIDAD  TO WKS-PA-PESO-COMPRA-CANT
006330      MOVE WKS-PA-PAR-COMPRA TO WKS-BUS-RAIZ-BUSCADA
006340      MOVE "D"               TO WKS-BUS-MARCA-BUSCADA
006350      PERFORM 870-BUSCA-LIBRO THRU 870-BUSCA-LIBRO-E
006360      IF NOT BUS-ENCONTRADO
006370         GO TO 850-EVALUA-DIRECCION-E
006380      END-IF
006390      MOVE WKS-BUS-IX-RESULTADO TO WKS-BUS-IX-LIBRO
006400**--> PAR-COMPRA EN DOLARES: SE VENDE, TOMA LA MEJOR DEMANDA (COMPRA)
006410      PERFORM 600-MEJOR-POSTURA-COMPRA THRU 600-MEJOR-POSTURA-COMPRA-E
006420      IF NOT BUS-ENCONTRADO
006430         GO TO 850-EVALUA-DIRECCION-E
006440      END-IF
006450      MOVE WKS-BUS-MEJOR-PRECIO    TO WKS-PA-DOLAR-COMPRA-ORIG
006460      MOVE WKS-BUS-MEJOR-CANTIDAD  TO WKS-PA-DOLAR-COMPRA-CANT
006470      MOVE WKS-PA-PAR-VENTA  TO WKS-BUS-RAIZ-BUSCADA
006480      MOVE "-"               TO WKS-BUS-MARCA-BUSCADA
006490      PERFORM 870-BUSCA-LIBRO THRU 870-BUSCA-LIBRO-E
006500      IF NOT BUS-ENCONTRADO
006510         GO TO 850-EVALUA-DIRECCION-E
006520      END-IF
006530      MOVE WKS-BUS-IX-RESULTADO TO WKS-BUS-IX-LIBRO
006540**--> PAR-VENTA EN PESOS: SE VENDE, TOMA LA MEJOR DEMANDA (COMPRA)
006550      PERFORM 600-MEJOR-POSTURA-COMPRA THRU 600-MEJOR-POSTURA-COMPRA-E
006560      IF NOT BUS-ENCONTRADO
006570         GO TO 850-EVALUA-DIRECCION-E
006580      END-IF
006590      MOVE WKS-BUS-MEJOR-PRECIO    TO WKS-PA-PESO-VENTA-ORIG
006600      MOVE WKS-BUS-MEJOR-CANTIDAD  TO WKS-PA-PESO-VENTA-CANT
006610      MOVE WKS-PA-PAR-VENTA  TO WKS-BUS-RAIZ-BUSCADA
006620      MOVE "D"               TO WKS-BUS-MARCA-BUSCADA
006630      PERFORM 870-BUSCA-LIBRO THRU 870-BUSCA-LIBRO-E
006640      IF NOT BUS-ENCONTRADO
006650         GO TO 850-EVALUA-DIRECCION-E
006660      END-IF
006670      MOVE WKS-BUS-IX-RESULTADO TO WKS-BUS-IX-LIBRO
006680**--> PAR-VENTA EN DOLARES: SE COMPRA, TOMA LA MEJOR OFERTA (VENTA)
006690      PERFORM 650-MEJOR-POSTURA-VENTA THRU 650-MEJOR-POSTURA-VENTA-E
006700      IF NOT BUS-ENCONTRADO
006710         GO TO 850-EVALUA-DIRECCION-E
006720      END-IF
006730      MOVE WKS-BUS-MEJOR-PRECIO    TO WKS-PA-DOLAR-VENTA-ORIG
006740      MOVE WKS-BUS-MEJOR-CANTIDAD  TO WKS-PA-DOLAR-VENTA-CANT
006750**--> PRECIOS AJUSTADOS: SE PAGA COMISION AL COMPRAR Y AL VENDER
006760      COMPUTE WKS-PA-PESO-COMPRA-AJUST ROUNDED =
006770              WKS-PA-PESO-COMPRA-ORIG * (1 + WKS-TASA-COMISION)
006780      COMPUTE WKS-PA-DOLAR-COMPRA-AJUST ROUNDED =
006790              WKS-PA-DOLAR-COMPRA-ORIG * (1 - WKS-TASA-COMISION)
006800      COMPUTE WKS-PA-PESO-VENTA-AJUST ROUNDED =
006810              WKS-PA-PESO-VENTA-ORIG * (1 - WKS-TASA-COMISION)
006820      COMPUTE WKS-PA-DOLAR-VENTA-AJUST ROUNDED =
006830              WKS-PA-DOLAR-VENTA-ORIG * (1 + WKS-TASA-COMISION)
006840      IF WKS-PA-DOLAR-COMPRA-AJUST = ZERO
006850         OR WKS-PA-DOLAR-VENTA-AJUST = ZERO
006860         GO TO 850-EVALUA-DIRECCION-E
006870      END-IF
006880**--> FX-COMPRA = TASA A LA QUE SE ADQUIEREN DOLARES POR EL PAR QUE
006890**--> COMPRA; FX-VENTA = TASA A LA QUE SE DESPRENDEN DOLARES POR EL
006900**--> PAR QUE VENDE. HAY OPORTUNIDAD SOLO SI FX-COMPRA < FX-VENTA.
006910      COMPUTE WKS-PA-FX-COMPRA ROUNDED =
006920              WKS-PA-PESO-COMPRA-AJUST / WKS-PA-DOLAR-COMPRA-AJUST
006930      COMPUTE WKS-PA-FX-VENTA ROUNDED =
006940              WKS-PA-PESO-VENTA-AJUST / WKS-PA-DOLAR-VENTA-AJUST
006950      IF WKS-PA-FX-COMPRA > ZERO AND WKS-PA-FX-VENTA > ZERO
006960         AND WKS-PA-FX-COMPRA < WKS-PA-FX-VENTA
006970         COMPUTE WKS-PA-PORCENTAJE ROUNDED =
006980                 ((WKS-PA-FX-VENTA - WKS-PA-FX-COMPRA)
006990                                     / WKS-PA-FX-COMPRA) * 100
007000         IF NOT HAY-ARBITRAJE
007010            OR WKS-PA-PORCENTAJE > WKS-OP-MEJOR-RETORNO
007020            MOVE 1 TO WKS-HAY-ARBITRAJE
007030            MOVE WKS-PA-PORCENTAJE        TO WKS-OP-MEJOR-RETORNO
007040            MOVE WKS-PA-PAR-COMPRA        TO WKS-PM-PAR-COMPRA
007050            MOVE WKS-PA-PAR-VENTA         TO WKS-PM-PAR-VENTA
007060            MOVE WKS-PA-PESO-COMPRA-ORIG  TO WKS-PM-PESO-COMPRA-ORIG
007070            MOVE WKS-PA-PESO-COMPRA-CANT  TO WKS-PM-PESO-COMPRA-CANT
007080            MOVE WKS-PA-DOLAR-COMPRA-ORIG TO WKS-PM-DOLAR-COMPRA-ORIG
007090            MOVE WKS-PA-DOLAR-COMPRA-CANT TO WKS-PM-DOLAR-COMPRA-CANT
007100            MOVE WKS-PA-PESO-VENTA-ORIG   TO WKS-PM-PESO-VENTA-ORIG
007110            MOVE WKS-PA-PESO-VENTA-CANT   TO WKS-PM-PESO-VENTA-CANT
007120            MOVE WKS-PA-DOLAR-VENTA-ORIG  TO WKS-PM-DOLAR-VENTA-ORIG
007130            MOVE WKS-PA-DOLAR-VENTA-CANT  TO WKS-PM-DOLAR-VENTA-CANT
007140            MOVE WKS-PA-PESO-COMPRA-AJUST TO WKS-PM-PESO-COMPRA-AJUST
007150            MOVE WKS-PA-DOLAR-COMPRA-AJUST
007160                                          TO WKS-PM-DOLAR-COMPRA-AJUST
007170            MOVE WKS-PA-PESO-VENTA-AJUST  TO WKS-PM-PESO-VENTA-AJUST
007180            MOVE WKS-PA-DOLAR-VENTA-AJUST TO WKS-PM-DOLAR-VENTA-AJUST
007190            MOVE WKS-PA-FX-COMPRA         TO WKS-PM-FX-COMPRA
007200            MOVE WKS-PA-FX-VENTA          TO WKS-PM-FX-VENTA
007210         END-IF
007220      END-IF.
007230  850-EVALUA-DIRECCION-E. EXIT.
007240 
007250**--> BUSQUEDA LINEAL DE UN LIBRO POR RAIZ + MARCA DE MONEDA
007260**--> (ULTIMOS 4 BYTES DEL SECURITY ID REDEFINIDOS EN LIB-SECURITY-R)
007270  870-BUSCA-LIBRO SECTION.
007280      MOVE 0 TO WKS-BUS-ENCONTRADO
007290      MOVE 0 TO WKS-BUS-IX-RESULTADO
007300      PERFORM 880-COMPARA-RAIZ THRU 880-COMPARA-RAIZ-E
007310              VARYING WKS-IX-LIB FROM 1 BY 1
007320              UNTIL WKS-IX-LIB > WKS-LIBROS-CARGADOS
007330                 OR WKS-BUS-ENCONTRADO = 1.
007340  870-BUSCA-LIBRO-E. EXIT.
007350 
007360  880-COMPARA-RAIZ SECTION.
007370      IF LIB-SEC-RAIZ (WKS-IX-LIB) = WKS-BUS-RAIZ-BUSCADA
007380         AND LIB-SEC-MARCA-USD (WKS-IX-LIB) = WKS-BUS-MARCA-BUSCADA
007390         MOVE 1         TO WKS-BUS-ENCONTRADO
007400         MOVE WKS-IX-LIB TO WKS-BUS-IX-RESULTADO
007410      END-IF.
007420  880-COMPARA-RAIZ-E. EXIT.
007430 
007440*******************************************************************
007450*     D I M E N S I O N A M I E N T O   D E   V O L U M E N
007460*******************************************************************
007470**--> TOPE QUE PERMITE UNICAMENTE EL LIBRO, SIN MIRAR SALDOS: EL MENOR
007480**--> ENTRE LO QUE OFRECE EL PAR-COMPRA EN PESOS Y LO QUE PIDEN EN EL
007490**--> PAR-COMPRA EN DOLARES (PUNTA COMPRA), CONTRA EL MENOR ENTRE LO
007500**--> QUE OFRECE EL PAR-VENTA EN DOLARES Y LO QUE PIDEN EN EL PAR-VENTA
007510**--> EN PESOS (PUNTA VENTA).
007520  900-CALCULA-VOLUMEN-LIBRO SECTION.                              TCK-0901
007530      MOVE WKS-PM-PESO-COMPRA-CANT TO WKS-VOL-BUY-BOOK-LIMIT
007540      IF WKS-PM-DOLAR-COMPRA-CANT < WKS-VOL-BUY-BOOK-LIMIT
007550         MOVE WKS-PM-DOLAR-COMPRA-CANT TO WKS-VOL-BUY-BOOK-LIMIT
007560      END-IF
007570      MOVE WKS-PM-DOLAR-VENTA-CANT TO WKS-VOL-SELL-LIMIT
007580      IF WKS-PM-PESO-VENTA-CANT < WKS-VOL-SELL-LIMIT
007590         MOVE WKS-PM-PESO-VENTA-CANT TO WKS-VOL-SELL-LIMIT
007600      END-IF
007610      IF WKS-VOL-BUY-BOOK-LIMIT < WKS-VOL-SELL-LIMIT
007620         MOVE WKS-VOL-BUY-BOOK-LIMIT TO WKS-VOL-MAX-LIBRO
007630      ELSE
007640         MOVE WKS-VOL-SELL-LIMIT     TO WKS-VOL-MAX-LIBRO
007650      END-IF
007660      MOVE WKS-VOL-MAX-LIBRO TO WKS-VOL-MAX-LIBRO-ENT.
007670  900-CALCULA-VOLUMEN-LIBRO-E. EXIT.
007680 
007690**--> TOPE FINAL, AGREGANDO AL LIBRO LOS SALDOS DISPONIBLES DE PESOS
007700**--> Y DOLARES QUE DEJAN LAS CUATRO PATAS DEL TRIANGULO; NO SE PONE
007710**--> TOPE A QUE EL SALDO EN DOLARES TERMINE NEGATIVO.
007720  920-CALCULA-VOLUMEN-SALDO SECTION.                              TCK-0905
007730**-->    PASO 1: COMPRAR EL PAR-COMPRA EN PESOS CONSUME SALDO ARS; EL
007740**-->    TOPE EN NOMINALES NO PUEDE SUPERAR LO QUE OFRECE EL LIBRO.
007750      COMPUTE WKS-VOL-PESO-COSTO-NOM ROUNDED =
007760              WKS-PM-PESO-COMPRA-ORIG * (1 + WKS-TASA-COMISION)
007770      IF WKS-SALDO-ARS < WKS-VOL-PESO-COSTO-NOM
007780         MOVE ZERO TO WKS-VOL-LIM-COMPRA
007790      ELSE
007800         COMPUTE WKS-VOL-LIM-COMPRA ROUNDED =
007810                 WKS-SALDO-ARS / WKS-VOL-PESO-COSTO-NOM
007820         IF WKS-VOL-BUY-BOOK-LIMIT < WKS-VOL-LIM-COMPRA
007830            MOVE WKS-VOL-BUY-BOOK-LIMIT TO WKS-VOL-LIM-COMPRA
007840         END-IF
007850      END-IF
007860**-->    PASO 2: VENDER EL PAR-COMPRA EN DOLARES DEVUELVE SALDO USD,
007870**-->    SOBRE LOS NOMINALES QUE REALMENTE SE VAN A COMPRAR (PASO 1).
007880      COMPUTE WKS-VOL-DLR-PROD-NOM ROUNDED =
007890              WKS-PM-DOLAR-COMPRA-ORIG * (1 - WKS-TASA-COMISION)
007900      COMPUTE WKS-VOL-USD-POST-PASO2 ROUNDED =
007910              WKS-SALDO-USD +
007920              (WKS-VOL-LIM-COMPRA * WKS-VOL-DLR-PROD-NOM)
007930**-->    PASO 3: COMPRAR EL PAR-VENTA EN DOLARES CONSUME ESE SALDO USD
007940      COMPUTE WKS-VOL-DLR-COSTO-NOM ROUNDED =
007950              WKS-PM-DOLAR-VENTA-ORIG * (1 + WKS-TASA-COMISION)
007960      IF WKS-VOL-DLR-COSTO-NOM > ZERO
007970         COMPUTE WKS-VOL-LIM-USD ROUNDED =
007980                 WKS-VOL-USD-POST-PASO2 / WKS-VOL-DLR-COSTO-NOM
007990      ELSE
008000         MOVE ZERO TO WKS-VOL-LIM-USD
008010      END-IF
008020**-->    PASO 4: VENDER EL PAR-VENTA EN PESOS YA ESTA CUBIERTO POR EL
008030**-->    TOPE DE LIBRO (WKS-VOL-SELL-LIMIT), NO AGREGA OTRA RESTRICCION.
008040      IF WKS-VOL-LIM-COMPRA < WKS-VOL-SELL-LIMIT
008050         MOVE WKS-VOL-LIM-COMPRA TO WKS-EC-NOMINALES
008060      ELSE
008070         MOVE WKS-VOL-SELL-LIMIT TO WKS-EC-NOMINALES
008080      END-IF
008090      IF WKS-VOL-LIM-USD < WKS-EC-NOMINALES
008100         MOVE WKS-VOL-LIM-USD TO WKS-EC-NOMINALES
008110      END-IF
008120**--> TRUNCA A ENTERO (SIN FUNCTION): SOLO SE NEGOCIAN NOMINALES
008130**--> ENTEROS DE TITULOS PUBLICOS.
008140      MOVE WKS-EC-NOMINALES TO WKS-EC-NOMINALES-ENT.
008150  920-CALCULA-VOLUMEN-SALDO-E. EXIT.
008160 
008170*******************************************************************
008180*     E C O N O M I A   D E   L A   O P E R A T O R I A
008190*******************************************************************
008200**--> COSTOS/INGRESOS DE LAS CUATRO PATAS EXPRESADOS EN SU PROPIA
008210**--> MONEDA, MAS EL VOLUMEN EN DOLARES EFECTIVAMENTE NEGOCIADO.
008220  1100-CALCULA-ECONOMIA SECTION.                                  TCK-0901
008230      COMPUTE WKS-EC-COSTO-PESOS ROUNDED =
008240              WKS-EC-NOMINALES-ENT * WKS-PM-PESO-COMPRA-AJUST
008250      COMPUTE WKS-EC-INGRESO-DOLAR ROUNDED =
008260              WKS-EC-NOMINALES-ENT * WKS-PM-DOLAR-COMPRA-AJUST
008270      COMPUTE WKS-EC-COSTO-DOLAR ROUNDED =
008280              WKS-EC-NOMINALES-ENT * WKS-PM-DOLAR-VENTA-AJUST
008290      COMPUTE WKS-EC-INGRESO-PESOS ROUNDED =
008300              WKS-EC-NOMINALES-ENT * WKS-PM-PESO-VENTA-AJUST
008310      COMPUTE WKS-EC-RETORNO-ARS ROUNDED =
008320              (WKS-EC-INGRESO-PESOS - WKS-EC-COSTO-PESOS)
008330      IF WKS-EC-COSTO-PESOS > ZERO
008340         COMPUTE WKS-EC-RETORNO-PCT ROUNDED =
008350                 (WKS-EC-RETORNO-ARS / WKS-EC-COSTO-PESOS) * 100
008360      ELSE
008370         MOVE ZERO TO WKS-EC-RETORNO-PCT
008380      END-IF
008390      IF WKS-PM-DOLAR-COMPRA-AJUST < WKS-PM-DOLAR-VENTA-AJUST
008400         COMPUTE WKS-EC-VOLUMEN-FX ROUNDED =
008410                 WKS-EC-NOMINALES-ENT * WKS-PM-DOLAR-COMPRA-AJUST
008420      ELSE
008430         COMPUTE WKS-EC-VOLUMEN-FX ROUNDED =
008440                 WKS-EC-NOMINALES-ENT * WKS-PM-DOLAR-VENTA-AJUST
008450      END-IF.
008460  1100-CALCULA-ECONOMIA-E. EXIT.
008470 
008480*******************************************************************
008490*     E J E C U C I O N   D E   L A S   C U A T R O   P A T A S
008500*******************************************************************
008510  1000-EJECUTA-ARBITRAJE SECTION.                                 TCK-0901
008520      PERFORM 1100-CALCULA-ECONOMIA THRU 1100-CALCULA-ECONOMIA-E
008530      MOVE WKS-SALDO-ARS TO WKS-SALDO-ARS-ANTES
008540      MOVE WKS-SALDO-USD TO WKS-SALDO-USD-ANTES
008550      DISPLAY "============================================"
008560      DISPLAY "OPORTUNIDAD DE ARBITRAJE DETECTADA A LAS "
008570              WKS-TS-FECHA " " WKS-TS-HORA
008580      DISPLAY "PAR COMPRA.....: " WKS-PM-PAR-COMPRA
008590      DISPLAY "PAR VENTA......: " WKS-PM-PAR-VENTA
008600      MOVE WKS-PM-FX-COMPRA TO WKS-MASCARA-PCT
008610      DISPLAY "FX COMPRA......: " WKS-MASCARA-PCT
008620      MOVE WKS-PM-FX-VENTA  TO WKS-MASCARA-PCT
008630      DISPLAY "FX VENTA.......: " WKS-MASCARA-PCT
008640      MOVE WKS-OP-MEJOR-RETORNO TO WKS-MASCARA-PCT
008650      DISPLAY "GANANCIA %.....: " WKS-MASCARA-PCT
008660      MOVE WKS-EC-VOLUMEN-FX TO WKS-MASCARA-IMP
008670      DISPLAY "VOLUMEN USD....: " WKS-MASCARA-IMP
008680      DISPLAY "NOMINALES......: " WKS-EC-NOMINALES-ENT
008690      MOVE WKS-EC-COSTO-PESOS   TO WKS-MASCARA-IMP
008700      DISPLAY "COSTO COMPRA PESOS.....: " WKS-MASCARA-IMP
008710      MOVE WKS-EC-INGRESO-DOLAR TO WKS-MASCARA-IMP
008720      DISPLAY "INGRESO VENTA DOLARES..: " WKS-MASCARA-IMP
008730      MOVE WKS-EC-COSTO-DOLAR   TO WKS-MASCARA-IMP
008740      DISPLAY "COSTO COMPRA DOLARES...: " WKS-MASCARA-IMP
008750      MOVE WKS-EC-INGRESO-PESOS TO WKS-MASCARA-IMP
008760      DISPLAY "INGRESO VENTA PESOS....: " WKS-MASCARA-IMP
008770      MOVE WKS-EC-RETORNO-ARS   TO WKS-MASCARA-IMP
008780      DISPLAY "GANANCIA NETA PESOS....: " WKS-MASCARA-IMP
008790      MOVE WKS-EC-RETORNO-PCT   TO WKS-MASCARA-PCT
008800      DISPLAY "RETORNO % .............: " WKS-MASCARA-PCT
008810      DISPLAY "============================================"
008820**--> LEG 1: COMPRA PAR-COMPRA EN PESOS (LEVANTA OFERTAS)
008830      MOVE SPACES                  TO WKS-PATA-RAIZ-OPER
008840      MOVE WKS-PM-PAR-COMPRA(1:4)  TO WKS-PATA-RAIZ-OPER(1:4)
008850      MOVE "-"                    TO WKS-PATA-RAIZ-OPER(5:1)
008860      MOVE "C"                    TO WKS-PATA-SENTIDO
008870      MOVE WKS-PM-PESO-COMPRA-ORIG TO WKS-PATA-PRECIO
008880      PERFORM 1050-CONTABILIZA-PATA THRU 1050-CONTABILIZA-PATA-E
008890**--> LEG 2: VENDE PAR-COMPRA EN DOLARES (PEGA EN LAS PUNTAS DE COMPRA)
008900      MOVE SPACES                  TO WKS-PATA-RAIZ-OPER
008910      MOVE WKS-PM-PAR-COMPRA(1:4)  TO WKS-PATA-RAIZ-OPER(1:4)
008920      MOVE "D-"                   TO WKS-PATA-RAIZ-OPER(5:2)
008930      MOVE "V"                    TO WKS-PATA-SENTIDO
008940      MOVE WKS-PM-DOLAR-COMPRA-ORIG TO WKS-PATA-PRECIO
008950      PERFORM 1050-CONTABILIZA-PATA THRU 1050-CONTABILIZA-PATA-E
008960**--> LEG 3: COMPRA PAR-VENTA EN DOLARES (LEVANTA OFERTAS)
008970      MOVE SPACES                  TO WKS-PATA-RAIZ-OPER
008980      MOVE WKS-PM-PAR-VENTA(1:4)   TO WKS-PATA-RAIZ-OPER(1:4)
008990      MOVE "D-"                   TO WKS-PATA-RAIZ-OPER(5:2)
009000      MOVE "C"                    TO WKS-PATA-SENTIDO
009010      MOVE WKS-PM-DOLAR-VENTA-ORIG TO WKS-PATA-PRECIO
009020      PERFORM 1050-CONTABILIZA-PATA THRU 1050-CONTABILIZA-PATA-E
009030**--> LEG 4: VENDE PAR-VENTA EN PESOS (PEGA EN LAS PUNTAS DE COMPRA)
009040      MOVE SPACES                  TO WKS-PATA-RAIZ-OPER
009050      MOVE WKS-PM-PAR-VENTA(1:4)   TO WKS-PATA-RAIZ-OPER(1:4)
009060      MOVE "-"                    TO WKS-PATA-RAIZ-OPER(5:1)
009070      MOVE "V"                    TO WKS-PATA-SENTIDO
009080      MOVE WKS-PM-PESO-VENTA-ORIG  TO WKS-PATA-PRECIO
009090      PERFORM 1050-CONTABILIZA-PATA THRU 1050-CONTABILIZA-PATA-E
009100      COMPUTE WKS-EC-DELTA-ARS = WKS-SALDO-ARS - WKS-SALDO-ARS-ANTES
009110      COMPUTE WKS-EC-DELTA-USD = WKS-SALDO-USD - WKS-SALDO-USD-ANTES
009120      MOVE WKS-SALDO-ARS-ANTES TO WKS-MASCARA-IMP
009130      DISPLAY "SALDO ARS ANTES....: " WKS-MASCARA-IMP
009140      MOVE WKS-SALDO-ARS       TO WKS-MASCARA-IMP
009150      DISPLAY "SALDO ARS DESPUES..: " WKS-MASCARA-IMP
009160      MOVE WKS-EC-DELTA-ARS    TO WKS-MASCARA-IMP
009170      DISPLAY "VARIACION ARS......: " WKS-MASCARA-IMP
009180      MOVE WKS-SALDO-USD-ANTES TO WKS-MASCARA-IMP
009190      DISPLAY "SALDO USD ANTES....: " WKS-MASCARA-IMP
009200      MOVE WKS-SALDO-USD       TO WKS-MASCARA-IMP
009210      DISPLAY "SALDO USD DESPUES..: " WKS-MASCARA-IMP
009220      MOVE WKS-EC-DELTA-USD    TO WKS-MASCARA-IMP
009230      DISPLAY "VARIACION USD......: " WKS-MASCARA-IMP
009240      IF WKS-SALDO-USD < ZERO
009250         DISPLAY "*** ATENCION: SALDO EN DOLARES NEGATIVO ***"
009260      END-IF
009270      ADD 1 TO WKS-EST-OPERACIONES
009280      ADD 4 TO WKS-EST-ORDENES
009290      ADD WKS-EC-DELTA-ARS TO WKS-EST-GANANCIA-ARS
009300      ADD WKS-EC-DELTA-USD TO WKS-EST-GANANCIA-USD
009310      PERFORM 1160-REINICIA-SALTO THRU 1160-REINICIA-SALTO-E.
009320  1000-EJECUTA-ARBITRAJE-E. EXIT.
009330 
009340*******************************************************************
009350*     C O N T A B I L I Z A C I O N   D E   U N A   P A T A
009360*******************************************************************
009370  1050-CONTABILIZA-PATA SECTION.                                  TCK-0514
009380      MOVE ZERO TO WKS-PATA-MONEDA-TALLY
009390      INSPECT WKS-PATA-RAIZ-OPER TALLYING WKS-PATA-MONEDA-TALLY
009400              FOR ALL "D-"
009410      IF WKS-PATA-MONEDA-TALLY > ZERO
009420         MOVE "USD" TO WKS-PATA-MONEDA
009430      ELSE
009440         MOVE "ARS" TO WKS-PATA-MONEDA
009450      END-IF
009460      MOVE SPACES TO WKS-PATA-SECURITY-ID
009470      STRING WKS-PATA-RAIZ-OPER DELIMITED BY SPACE
009480             "0002-C-CT-"      DELIMITED BY SIZE
009490             WKS-PATA-MONEDA   DELIMITED BY SIZE
009500        INTO WKS-PATA-SECURITY-ID
009510      END-STRING
009520      MOVE WKS-EC-NOMINALES-ENT TO WKS-PATA-VOLUMEN
009530      COMPUTE WKS-PATA-PXQ ROUNDED =
009540              WKS-PATA-PRECIO * WKS-PATA-VOLUMEN
009550**--> COMISION SOBRE EL PRECIO ORIGINAL (SIN AJUSTE), CALCULADA AL
009560**--> MOMENTO DE CONTABILIZAR CADA PATA, NO AL EVALUAR LA DIRECCION.
009570      COMPUTE WKS-PATA-COMISION ROUNDED =
009580              WKS-PATA-PXQ * WKS-TASA-COMISION
009590      IF WKS-PATA-SENTIDO = "C"
009600         IF WKS-PATA-MONEDA = "ARS"
009610            SUBTRACT WKS-PATA-PXQ WKS-PATA-COMISION FROM WKS-SALDO-ARS
009620         ELSE
009630            SUBTRACT WKS-PATA-PXQ WKS-PATA-COMISION FROM WKS-SALDO-USD
009640         END-IF
009650      ELSE
009660         IF WKS-PATA-MONEDA = "ARS"
009670            ADD WKS-PATA-PXQ TO WKS-SALDO-ARS
009680            SUBTRACT WKS-PATA-COMISION FROM WKS-SALDO-ARS
009690         ELSE
009700            ADD WKS-PATA-PXQ TO WKS-SALDO-USD
009710            SUBTRACT WKS-PATA-COMISION FROM WKS-SALDO-USD
009720         END-IF
009730      END-IF
009740      MOVE TBMD-TIME-STAMP TO TBOP-TIME-STAMP
009750      MOVE WKS-PATA-SECURITY-ID TO TBOP-SECURITY-ID
009760      MOVE WKS-PATA-MONEDA      TO TBOP-MONEDA
009770      COMPUTE TBOP-PRECIO ROUNDED = WKS-PATA-PRECIO
009780      MOVE WKS-PATA-VOLUMEN     TO TBOP-VOLUMEN
009790      MOVE WKS-PATA-PXQ         TO TBOP-PXQ
009800      WRITE TBOP-REGISTRO
009810      MOVE SPACES TO TBOP-LINEA
009820      STRING "ENVIANDO ORDEN FIX: " DELIMITED BY SIZE
009830             WKS-PATA-SENTIDO      DELIMITED BY SIZE
009840             " "                  DELIMITED BY SIZE
009850             WKS-PATA-SECURITY-ID DELIMITED BY SIZE
009860        INTO TBOP-TEXTO
009870      END-STRING
009880      WRITE TBOP-LINEA
009890      MOVE SPACES TO TBOP-LINEA
009900      MOVE "ORDEN CUMPLIDA" TO TBOP-TEXTO
009910      WRITE TBOP-LINEA
009920      MOVE WKS-PATA-PRECIO  TO WKS-PATA-ULT-PRECIO
009930 **--> RELOCALIZA EL LIBRO DE ESTA PATA: LAS CUATRO PATAS NO SON TODAS
009940 **--> DEL MISMO TITULO, Y WKS-BUS-IX-LIBRO QUEDO APUNTANDO AL LIBRO
009950 **--> DE LA PATA EN DOLARES DESDE LA EVALUACION DE LA DIRECCION.
009960      MOVE WKS-PATA-RAIZ-OPER (1:4) TO WKS-BUS-RAIZ-BUSCADA
009970      MOVE WKS-PATA-RAIZ-OPER (5:1) TO WKS-BUS-MARCA-BUSCADA
009980      PERFORM 870-BUSCA-LIBRO THRU 870-BUSCA-LIBRO-E
009990      IF BUS-ENCONTRADO
010000         MOVE WKS-BUS-IX-RESULTADO TO WKS-BUS-IX-LIBRO
010010         PERFORM 700-AGOTA-NIVEL THRU 700-AGOTA-NIVEL-E
010020      END-IF.
010030  1050-CONTABILIZA-PATA-E. EXIT.
010040 
010050*******************************************************************
010060*     S U P R E S I O N   D E   M E N S A J E S   D E   S A L T O
010070*******************************************************************
010080**--> NO REPITE EL MISMO MENSAJE DE OPORTUNIDAD DESCARTADA CUANDO
010090**--> EL PAR/DIRECCION ES IDENTICO AL ULTIMO SALTO REGISTRADO.
010100  1150-REGISTRA-SALTO SECTION.                                    TCK-0901
010110      IF WKS-PM-PAR-COMPRA NOT = WKS-US-PAR-COMPRA
010120         OR WKS-PM-PAR-VENTA NOT = WKS-US-PAR-VENTA
010130         OR WKS-OP-MEJOR-RETORNO NOT = WKS-US-PORCENTAJE
010140         DISPLAY "OPORTUNIDAD DETECTADA SIN VOLUMEN SUFICIENTE"
010150         DISPLAY "PAR COMPRA.....: " WKS-PM-PAR-COMPRA
010160         DISPLAY "PAR VENTA......: " WKS-PM-PAR-VENTA
010170         MOVE WKS-OP-MEJOR-RETORNO TO WKS-MASCARA-PCT
010180         DISPLAY "GANANCIA POTENCIAL %...: " WKS-MASCARA-PCT
010190         DISPLAY "NOMINALES NEGOCIABLES..: " WKS-EC-NOMINALES-ENT
010200         DISPLAY "SE OMITE LA EJECUCION DEL ARBITRAJE."
010210         MOVE WKS-PM-PAR-COMPRA    TO WKS-US-PAR-COMPRA
010220         MOVE WKS-PM-PAR-VENTA     TO WKS-US-PAR-VENTA
010230         MOVE WKS-OP-MEJOR-RETORNO TO WKS-US-PORCENTAJE
010240         ADD 1 TO WKS-EST-SALTOS
010250      END-IF.
010260  1150-REGISTRA-SALTO-E. EXIT.
010270 
010280**--> REINICIA LA FIRMA DEL ULTIMO SALTO CUANDO NO HAY OPORTUNIDAD
010290**--> (SE VOLVERIA A AVISAR SI REAPARECE) O CUANDO SE EJECUTA UN
010300**--> ARBITRAJE CON EXITO.
010310  1160-REINICIA-SALTO SECTION.                                    TCK-0901
010320      MOVE SPACES TO WKS-US-PAR-COMPRA
010330      MOVE SPACES TO WKS-US-PAR-VENTA
010340      MOVE ZERO   TO WKS-US-PORCENTAJE.
010350  1160-REINICIA-SALTO-E. EXIT.
010360 
010370*******************************************************************
010380*          C I E R R E   D E   A R C H I V O S
010390*******************************************************************
010400  400-CERRAR-ARCHIVOS SECTION.                                    TCK-0113
010410      CLOSE TBMDAT
010420      CLOSE TBOPER.
010430  400-CERRAR-ARCHIVOS-E. EXIT.
010440 
010450*******************************************************************
010460*          R E P O R T E   D E   E S T A D I S T I C A S
010470*******************************************************************
010480  1200-ESTADISTICAS SECTION.                                      TCK-0260
010490      DISPLAY "=============================================="
010500      DISPLAY "TBARBH1 - RESUMEN DE CORRIDA - ARBITRAJE AL30/GD30"
010510      DISPLAY "=============================================="
010520      MOVE WKS-CONTADOR-LEIDOS TO WKS-MASCARA
010530      DISPLAY "FOTOS DE MERCADO LEIDAS........: " WKS-MASCARA
010540      MOVE WKS-LIBROS-CARGADOS TO WKS-MASCARA
010550      DISPLAY "TITULOS/MONEDAS VISTOS (LIBROS)...: " WKS-MASCARA
010560      MOVE WKS-EST-OPERACIONES TO WKS-MASCARA
010570      DISPLAY "OPERACIONES DE ARBITRAJE EJEC..: " WKS-MASCARA
010580      MOVE WKS-EST-ORDENES     TO WKS-MASCARA
010590      DISPLAY "ORDENES ENVIADAS (4 POR OPER)..: " WKS-MASCARA
010600      MOVE WKS-EST-SALTOS      TO WKS-MASCARA
010610      DISPLAY "OPORTUNIDADES DESCARTADAS......: " WKS-MASCARA
010620      MOVE WKS-SALDO-ARS-INICIAL TO WKS-MASCARA-IMP
010630      DISPLAY "SALDO INICIAL ARS..............: " WKS-MASCARA-IMP
010640      MOVE WKS-EST-GANANCIA-ARS TO WKS-MASCARA-IMP
010650      DISPLAY "GANANCIA ACUMULADA (ARS).......: " WKS-MASCARA-IMP
010660      MOVE WKS-EST-GANANCIA-USD TO WKS-MASCARA-IMP
010670      DISPLAY "GANANCIA ACUMULADA (USD).......: " WKS-MASCARA-IMP
010680      MOVE WKS-SALDO-ARS        TO WKS-MASCARA-IMP
010690      DISPLAY "SALDO FINAL ARS................: " WKS-MASCARA-IMP
010700      MOVE WKS-SALDO-USD        TO WKS-MASCARA-IMP
010710      DISPLAY "SALDO FINAL USD................: " WKS-MASCARA-IMP
010720      COMPUTE WKS-EC-DELTA-ARS = WKS-SALDO-ARS - WKS-SALDO-ARS-INICIAL
010730      MOVE WKS-EC-DELTA-ARS     TO WKS-MASCARA-IMP
010740      DISPLAY "VARIACION NETA ARS DE LA CORRIDA: " WKS-MASCARA-IMP
010750      DISPLAY "TITULOS/MONEDAS VISTOS Y PUNTAS DE SUS LIBROS:"
010760      PERFORM 1210-MUESTRA-LIBRO THRU 1210-MUESTRA-LIBRO-E
010770              VARYING WKS-IX-LIB FROM 1 BY 1
010780              UNTIL WKS-IX-LIB > WKS-LIBROS-CARGADOS
010790      DISPLAY "==============================================".
010800  1200-ESTADISTICAS-E. EXIT.
010810 
010820**--> RESUMEN POR LIBRO: TITULO/MONEDA, MEJOR PUNTA DE COMPRA/VENTA
010830**--> (PRIMER NIVEL DE LA PILA, EL DE MEJOR PRECIO) Y HORA DE LA
010840**--> ULTIMA FOTO RECIBIDA PARA ESE LIBRO.
010850  1210-MUESTRA-LIBRO SECTION.
010860      DISPLAY "  LIBRO: " LIB-SECURITY-ID (WKS-IX-LIB)
010870              " COMPRA " LIB-PRECIO-COMPRA (WKS-IX-LIB, 1)
010880              "/" LIB-CANTIDAD-COMPRA (WKS-IX-LIB, 1)
010890              "  VENTA " LIB-PRECIO-VENTA (WKS-IX-LIB, 1)
010900              "/" LIB-CANTIDAD-VENTA (WKS-IX-LIB, 1)
010910      DISPLAY "    ULTIMA ACTUALIZACION......: "
010920              LIB-ULTIMA-ACTUALIZA (WKS-IX-LIB).
010930  1210-MUESTRA-LIBRO-E. EXIT.
010940 
